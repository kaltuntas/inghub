000100**************************************************
000200*  LN2000 -- LOAN INSTALLMENT RECORD (750 BYTES). *
000300*  ONE ROW PER SCHEDULED INSTALLMENT ON A BOOKED  *
000400*  LOAN. BUILT BY LNINST00 AT BOOKING TIME,       *
000500*  REWRITTEN BY LNPAY000 WHEN AN INSTALLMENT IS   *
000600*  POSTED PAID.                                   *
000700**************************************************
000800*   LOAN SERVICING FEED -- INSTALLMENT SCHEDULE RECORD
000900*   04/94  REK  ORIGINAL LAYOUT FOR LOAN SERVICING CONVERSION
001000*   02/96  REK  ADDED LNI-PAYMENT-DATE, WAS PACKED IN W/AMOUNT
001100*   09/98  DPW  Y2K -- LNI-DUE-YY / LNI-PAID-YY NOW PIC 9(4)
001200*   03/01  MGB  TICKET CNP-4471 ADD LNI-REC-CODE FOR RECON JOB
001300*   09/07  SJT  TICKET CNP-6120 WIDEN FILLER, ROOM FOR AUDIT COL
001400 01  LN2000-REC.
001500     05  LNI-CLIENT-NO              PIC X(3).
001600     05  LNI-REC-CODE               PIC X(1).        CNP-4471
001700     05  LNI-REC-NO                 PIC 9(3).
001800     05  LNI-ID                     PIC 9(9).
001900     05  LNI-LOAN-ID                PIC 9(9).
002000     05  LNI-AMOUNT                 PIC S9(9)V99 COMP-3.
002100     05  LNI-PAID-AMOUNT            PIC S9(9)V99 COMP-3.
002200*   DUE DATE CARRIED CCYYMMDD AND SPLIT FOR REPORT WORK.
002300     05  LNI-DUE-DATE               PIC 9(8).
002400     05  LNI-DUE-DATE-R REDEFINES LNI-DUE-DATE.
002500         10  LNI-DUE-CCYY           PIC 9(4).
002600         10  LNI-DUE-MM             PIC 9(2).
002700         10  LNI-DUE-DD             PIC 9(2).
002800*   PAYMENT DATE IS ZERO UNTIL THE INSTALLMENT IS POSTED.
002900     05  LNI-PAYMENT-DATE           PIC 9(8).
003000     05  LNI-PAYMENT-DATE-R REDEFINES LNI-PAYMENT-DATE.
003100         10  LNI-PAID-CCYY          PIC 9(4).
003200         10  LNI-PAID-MM            PIC 9(2).
003300         10  LNI-PAID-DD            PIC 9(2).
003400     05  LNI-PAID-FLAG              PIC X(1).
003500         88  LNI-IS-PAID            VALUE 'Y'.
003600         88  LNI-IS-UNPAID          VALUE 'N'.
003700*   REC-NO 4 CARRIED THE OLD FEE-BALANCE TABLE ON THE
003800*   SERVICING BUREAU FEED.  LOAN INSTALLMENTS DO NOT USE
003900*   THE TABLE BUT THE SLOT IS KEPT SO REC-NO STAYS ALIGNED
004000*   WITH THE REST OF THE CNP FAMILY.
004100     05  FILLER                     PIC X(80).
004200     05  LNI-LAST-TRAN-KEY          PIC 9(7).
004300     05  LNI-LAST-TRAN-COUNT        PIC 9(3).
004400     05  FILLER                     PIC X(606).       CNP-6120
004500*   BYTE AFTER THIS RECORD BEGINS AT 751
