000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNINST00.
000300 AUTHOR.        R E KOVACH.
000400 INSTALLATION.  CNP LOAN SERVICING - BATCH DEPT.
000500 DATE-WRITTEN.  09/06/94.
000600 DATE-COMPILED.
000700 SECURITY.      CNP INTERNAL USE ONLY.  NOT FOR RELEASE
000800                OUTSIDE THE SERVICING DEPARTMENT.
000900****************************************************************
001000*                                                              *
001100*   LNINST00  --  LOAN INSTALLMENT BOOKING BATCH               *
001200*                                                              *
001300*   READS THE NEW-LOAN-FILE (ONE ROW PER LOAN BOOKED BY THE    *
001400*   ORIGINATION SYSTEM TODAY -- LOAN AMOUNT, INTEREST RATE     *
001500*   AND REQUESTED NUMBER OF INSTALLMENTS ALREADY POPULATED,    *
001600*   LN-PAID-FLAG STILL BLANK).  FOR EACH LOAN THAT PASSES      *
001700*   INSTALLMENT-COUNT EDIT, COMPUTES THE TOTAL AMOUNT DUE      *
001800*   WITH INTEREST, DERIVES THE PER-INSTALLMENT AMOUNT AND      *
001900*   THE DUE-DATE SCHEDULE, WRITES THE LOAN MASTER TO THE       *
002000*   LOAN-FILE AND THE INSTALLMENT SCHEDULE TO THE LOAN-        *
002100*   INSTALLMENT-FILE.  LOANS THAT FAIL THE COUNT EDIT ARE      *
002200*   COUNTED AND SKIPPED -- NEITHER FILE IS WRITTEN FOR THEM.   *
002300*                                                              *
002400*---------------------------------------------------------------
002500*   C H A N G E   L O G
002600*---------------------------------------------------------------
002700* 09/06/94  REK  ORIGINAL PROGRAM FOR LOAN SERVICING CONVERSION
002800* 09/12/94  REK  ADDED CHECK-INSTALLMENT-COUNT, ORIGINATION
002900*                WAS LETTING 4 AND 18 PAYMENT LOANS THROUGH
003000* 03/30/95  REK  REMAINDER CENTS WERE BEING LOST -- NOW POSTED
003100*                TO THE LAST INSTALLMENT PER PVK MEMO 3/28
003200* 11/02/96  DPW  TICKET CNP-2209 DUE DATE MONTH-END ROLLOVER
003300*                BUG WHEN TODAY IS THE 31ST, SEE 400-BUILD-DATES
003400* 11/19/98  DPW  Y2K -- WS-TODAY-CCYY BUILT WITH CENTURY WINDOW,
003500*                SEE 150-GET-TODAY.  DO NOT REMOVE THE WINDOW
003600*                TEST, THIS RUNS ON THE SAME BOX AS SETMB2000
003700* 12/28/98  DPW  Y2K -- LNI-DUE-DATE / LNI-PAYMENT-DATE ARE
003800*                CCYYMMDD ON THE FILE NOW, NOT YYMMDD
003900* 07/03/01  MGB  TICKET CNP-4471 STAMP LNI-REC-CODE AND
004000*                LN-REC-CODE '1' ON EVERY RECORD WRITTEN HERE
004100* 04/22/03  MGB  TICKET CNP-5017 VALIDATE COUNT IS ONE OF
004200*                6/9/12/24 ONLY, DROPPED THE OLD 3-PAYMENT PLAN
004300* 09/28/09  SJT  TICKET CNP-6890 REJECT COUNTER NOW SHOWN ON
004400*                THE END-RTN TOTALS DISPLAY
004500* 02/14/12  SJT  TICKET CNP-7743 SKIPPED LOANS WERE STILL
004600*                INCREMENTING REC-CTR -- SEPARATED THE COUNTERS
004650* 03/09/15  TWK  TICKET CNP-8112 LOAN-FILE AND LOAN-INSTALLMENT-
004660*                FILE WERE MISTAKENLY SET UP INDEXED WHEN THIS
004670*                PROGRAM NEVER RE-READS EITHER ONE -- CHANGED
004680*                BOTH SELECTS BACK TO RECORD SEQUENTIAL AND
004690*                DROPPED THE UNUSED FILE STATUS FIELDS
004700*---------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CONSOLE IS CRT
005300     C01 IS TOP-OF-FORM
005400     CLASS NUMERIC-DIGITS IS "0123456789".
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700* /users/public/newloan/12345p.nlb
005800     SELECT NEW-LOAN-FILE ASSIGN TO DYNAMIC NLB-PATH
005900            ORGANIZATION RECORD SEQUENTIAL.
006000* /users/public/master/loanmstr.mas
006100     SELECT LOAN-FILE ASSIGN TO DYNAMIC LNM-PATH
006200            ORGANIZATION RECORD SEQUENTIAL.
006400* /users/public/master/loaninst.mas
006700     SELECT LOAN-INSTALLMENT-FILE ASSIGN TO DYNAMIC LNI-PATH
006800            ORGANIZATION RECORD SEQUENTIAL.
007200*
007300 DATA DIVISION.
007400*
007500 FILE SECTION.
007600*
007700 FD  NEW-LOAN-FILE
007800     RECORD CONTAINS 400 CHARACTERS
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS NEW-LOAN-REC.
008100 01  NEW-LOAN-REC                 PIC X(400).
008200*
008300 FD  LOAN-FILE
008400     RECORD CONTAINS 400 CHARACTERS
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS LN1000-REC.
008700     COPY 'LN1000.CBL'.
008800*
008900 FD  LOAN-INSTALLMENT-FILE
009000     RECORD CONTAINS 750 CHARACTERS
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS LN2000-REC.
009300     COPY 'LN2000.CBL'.
009400*
009500 WORKING-STORAGE SECTION.
009600*
010200 01  WS-PATHS.
010300     05  NLB-PATH.
010400         10  FILLER             PIC X(14)
010500             VALUE '/users/public/'.
010600         10  NLB-NAME           PIC X(64).
010700     05  LNM-PATH.
010800         10  FILLER             PIC X(15)
010900             VALUE '/users/public/m'.
011000         10  LNM-NAME           PIC X(63)
011100             VALUE 'aster/loanmstr.mas'.
011200     05  LNI-PATH.
011300         10  FILLER             PIC X(15)
011400             VALUE '/users/public/m'.
011500         10  LNI-NAME           PIC X(63)
011600             VALUE 'aster/loaninst.mas'.
011700 01  WS-COMMAND-LINE            PIC X(100).
011800 01  WS-SWITCHES.
011900     05  EOF-SW                 PIC 9(1)  VALUE 0.
012000         88  NLB-AT-EOF         VALUE 1.
012050     05  FILLER                 PIC X(1).
012100 01  WS-COUNTERS.
012200     05  REC-CTR                PIC 9(7) COMP-3 VALUE 0.
012300     05  BOOKED-CTR             PIC 9(7) COMP-3 VALUE 0.
012400     05  REJECT-CTR             PIC 9(7) COMP-3 VALUE 0.
012500     05  DISPLAY-COUNT          PIC 9(5) COMP-3 VALUE 0.
012600     05  WS-INST-IX             PIC S9(4) COMP  VALUE 0.
012700     05  WS-NEXT-INST-ID        PIC 9(9)  COMP  VALUE 0.
012750     05  FILLER                 PIC X(2).
012800 01  WS-INSTALLMENT-PLAN-TABLE.
012900     05  FILLER                 PIC X(8) VALUE '00060009'.
013000     05  FILLER                 PIC X(8) VALUE '00120024'.
013100 01  WS-PLAN-TABLE REDEFINES WS-INSTALLMENT-PLAN-TABLE.
013200     05  WS-PLAN-ENTRY OCCURS 4 TIMES
013300                            PIC 9(4).
013400 01  WS-AMOUNT-FIELDS.
013500     05  WS-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3 VALUE 0.
013600     05  WS-RATE-PLUS-ONE       PIC S9V9999  COMP-3 VALUE 0.
013700     05  WS-INSTALLMENT-AMT     PIC S9(9)V99 COMP-3 VALUE 0.
013800     05  WS-SUM-OF-INSTALL      PIC S9(9)V99 COMP-3 VALUE 0.
013900     05  WS-LAST-INST-REMAINDER PIC S9(9)V99 COMP-3 VALUE 0.
013950     05  FILLER                 PIC X(4).
014000 01  WS-TODAY-FIELDS.
014100     05  WS-TODAY-YYMMDD.
014200         10  WS-TODAY-YY        PIC 9(2).
014300         10  WS-TODAY-MM        PIC 9(2).
014400         10  WS-TODAY-DD        PIC 9(2).
014500     05  WS-TODAY-CCYY          PIC 9(4).
014550     05  FILLER                 PIC X(2).
014600 01  WS-DUE-DATE-FIELDS.
014700     05  WS-DUE-CCYY            PIC 9(4).
014800     05  WS-DUE-MM              PIC 9(2).
014900     05  WS-DUE-DD              PIC 9(2).
014950     05  FILLER                 PIC X(2).
015000 01  WS-DUE-CCYYMMDD REDEFINES WS-DUE-DATE-FIELDS
015100                                PIC 9(8).
015200 01  WS-EDIT-FIELDS.
015300     05  WS-VALID-COUNT-SW      PIC X(1) VALUE 'N'.
015400         88  WS-COUNT-IS-VALID  VALUE 'Y'.
015450     05  FILLER                 PIC X(2).
015500
015600 PROCEDURE DIVISION.
015700*
015800 A010-MAIN-LINE.
015900     DISPLAY SPACES UPON CRT.
016000     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
016100     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
016200         INTO NLB-NAME.
016300     IF NLB-NAME = SPACES
016400         DISPLAY '!!!! ENTER NEW-LOAN FILE NAME '
016500             UPON CRT AT 2301
016600         DISPLAY '!!!!   ON THE COMMAND LINE  !!!!'
016700             UPON CRT AT 2401
016800         STOP RUN.
016900     DISPLAY '* * * * B E G I N   L N I N S T 0 0'
017000         UPON CRT AT 0101.
017100     PERFORM 100-INITIALIZE.
017200     OPEN INPUT  NEW-LOAN-FILE.
017300     OPEN OUTPUT LOAN-FILE.
017400     OPEN OUTPUT LOAN-INSTALLMENT-FILE.
017500     PERFORM 900-READ-NEW-LOAN.
017600     PERFORM 200-PROCESS-ONE-LOAN
017700         THRU 200-PROCESS-ONE-LOAN-EXIT
017800         UNTIL NLB-AT-EOF.
017900     PERFORM 800-END-RTN.
018000
018100 100-INITIALIZE.
018200     PERFORM 150-GET-TODAY.
018300     MOVE 1 TO WS-NEXT-INST-ID.
018400
018500******************************************
018600*  Y2K -- WINDOW THE 2-DIGIT SYSTEM DATE  *
018700*  SAME WINDOW SETMB2000 HAS USED SINCE   *          CNP-2209
018800*  11/19/98.  DO NOT "FIX" THIS FOR 2050,  *
018900*  THIS SHOP WILL BE ON A NEW SYSTEM BY    *
019000*  THEN.  -DPW 11/19/98                    *
019100******************************************
019200 150-GET-TODAY.
019300     ACCEPT WS-TODAY-YYMMDD FROM DATE.
019400     IF WS-TODAY-YY > 50
019500         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
019600     ELSE
019700         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY.
019800
019900 200-PROCESS-ONE-LOAN.
020000     ADD 1 TO REC-CTR.
020100     PERFORM 250-VALIDATE-INSTALLMENT-COUNT.
020200     IF NOT WS-COUNT-IS-VALID
020300         ADD 1 TO REJECT-CTR
020400         DISPLAY 'REJECTED LOAN ' LN-ID
020500             ' - INVALID NUMBER OF INSTALLMENTS. '
020600             'MUST BE: [6, 9, 12, 24]'
020700             UPON CRT
020800     ELSE
020900         PERFORM 300-COMPUTE-LOAN-TOTALS
021000         MOVE 'N' TO LN-PAID-FLAG
021100         MOVE '1' TO LN-REC-CODE
021200         WRITE LN1000-REC
021300         PERFORM 400-BUILD-DUE-DATES
021400             THRU 400-BUILD-DUE-DATES-EXIT
021500             VARYING WS-INST-IX FROM 1 BY 1
021600             UNTIL WS-INST-IX > LN-NUM-INSTALLMENTS
021700         ADD 1 TO BOOKED-CTR.
021800     IF DISPLAY-COUNT = 100
021900         DISPLAY REC-CTR ' LOANS READ SO FAR' UPON CRT
022000         MOVE 0 TO DISPLAY-COUNT.
022100     ADD 1 TO DISPLAY-COUNT.
022200     PERFORM 900-READ-NEW-LOAN.
022300 200-PROCESS-ONE-LOAN-EXIT.
022400     EXIT.
022500
022600******************************************************
022700*  250-VALIDATE-INSTALLMENT-COUNT                    *
022800*  LN-NUM-INSTALLMENTS MUST MATCH ONE OF THE FOUR     *
022900*  APPROVED PLAN TENORS IN WS-PLAN-ENTRY.  ADDED      *
023000*  09/12/94, REBUILT AS A TABLE LOOKUP 04/22/03 --    *
023100*  TICKET CNP-5017 DROPPED THE 3-PAYMENT PLAN.        *
023200******************************************************
023300 250-VALIDATE-INSTALLMENT-COUNT.
023400     MOVE 'N' TO WS-VALID-COUNT-SW.
023500     PERFORM 260-CHECK-PLAN-ENTRY
023600         VARYING WS-INST-IX FROM 1 BY 1
023700         UNTIL WS-INST-IX > 4
023800            OR WS-COUNT-IS-VALID.
023900
024000 260-CHECK-PLAN-ENTRY.
024100     IF LN-NUM-INSTALLMENTS = WS-PLAN-ENTRY (WS-INST-IX)
024200         MOVE 'Y' TO WS-VALID-COUNT-SW.
024300
024400******************************************************
024500*  300-COMPUTE-LOAN-TOTALS                            *
024600*  TOTAL-AMOUNT-TO-BE-PAID = LOAN AMOUNT * (1 + RATE)  *
024700*  INSTALLMENT-AMOUNT = TOTAL / NUM-INSTALLMENTS,      *
024800*  ROUNDED HALF-UP.  ANY REMAINDER LEFT OVER FROM THE  *
024900*  ROUNDING (TOTAL MINUS N TIMES THE ROUNDED QUOTIENT) *
025000*  IS CARRIED IN WS-LAST-INST-REMAINDER AND POSTED     *
025100*  ONTO THE LAST INSTALLMENT IN 400-BUILD-DUE-DATES SO *
025200*  THE SCHEDULE ALWAYS FOOTS TO THE TOTAL EXACTLY.     *
025300*  SEE PVK MEMO 3/28/95.                               *
025400******************************************************
025500 300-COMPUTE-LOAN-TOTALS.
025600     COMPUTE WS-RATE-PLUS-ONE = 1 + LN-INTEREST-RATE.
025700     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
025800         LN-AMOUNT * WS-RATE-PLUS-ONE.
025900     COMPUTE WS-INSTALLMENT-AMT ROUNDED =
026000         WS-TOTAL-AMOUNT / LN-NUM-INSTALLMENTS.
026100     COMPUTE WS-SUM-OF-INSTALL =
026200         WS-INSTALLMENT-AMT * LN-NUM-INSTALLMENTS.
026300     COMPUTE WS-LAST-INST-REMAINDER =
026400         WS-TOTAL-AMOUNT - WS-SUM-OF-INSTALL.
026500
026600******************************************************
026700*  400-BUILD-DUE-DATES                                *
026800*  ONE INSTALLMENT PER CALENDAR MONTH, FIRST ONE DUE   *
026900*  ONE MONTH FROM TODAY.  DUE DATE FOR INSTALLMENT I   *
027000*  IS TODAY ADVANCED BY I MONTHS -- DAY-OF-MONTH IS    *
027100*  HELD CONSTANT, WE DO NOT SHORT-MONTH THE DAY.       *
027200*  11/02/96 DPW -- TICKET CNP-2209, MONTH ROLLOVER WAS *
027300*  ADDING 1 TO WS-DUE-MM WITHOUT CHECKING FOR >12      *
027400*  BEFORE THIS FIX, SEE 450-ADD-ONE-MONTH.             *
027500******************************************************
027600 400-BUILD-DUE-DATES.
027700     IF WS-INST-IX = 1
027800         MOVE WS-TODAY-CCYY TO WS-DUE-CCYY
027900         MOVE WS-TODAY-MM   TO WS-DUE-MM
028000         MOVE WS-TODAY-DD   TO WS-DUE-DD.
028100     PERFORM 450-ADD-ONE-MONTH.
028200     MOVE LN-CLIENT-NO TO LNI-CLIENT-NO.
028300     MOVE '1'                TO LNI-REC-CODE.
028400     MOVE WS-NEXT-INST-ID    TO LNI-ID.
028500     MOVE LN-ID              TO LNI-LOAN-ID.
028600     MOVE WS-INSTALLMENT-AMT TO LNI-AMOUNT.
028700     IF WS-INST-IX = LN-NUM-INSTALLMENTS
028800         ADD WS-LAST-INST-REMAINDER TO LNI-AMOUNT.
028900     MOVE 0                  TO LNI-PAID-AMOUNT.
029000     MOVE WS-DUE-CCYYMMDD    TO LNI-DUE-DATE.
029100     MOVE 0                  TO LNI-PAYMENT-DATE.
029200     MOVE 'N'                TO LNI-PAID-FLAG.
029300     WRITE LN2000-REC.
029400     ADD 1 TO WS-NEXT-INST-ID.
029500 400-BUILD-DUE-DATES-EXIT.
029600     EXIT.
029700
029800******************************************************
029900*  450-ADD-ONE-MONTH  -- CNP-2209 FIX, 11/02/96        *
030000******************************************************
030100 450-ADD-ONE-MONTH.
030200     ADD 1 TO WS-DUE-MM.
030300     IF WS-DUE-MM > 12
030400         MOVE 1 TO WS-DUE-MM
030500         ADD 1 TO WS-DUE-CCYY.
030600
030700 800-END-RTN.
030800     DISPLAY 'FINAL TOTALS FOR THIS RUN' UPON CRT AT 2001.
030900     DISPLAY REC-CTR    ' LOANS READ      =' UPON CRT AT 2101.
031000     DISPLAY BOOKED-CTR ' LOANS BOOKED    =' UPON CRT AT 2201.
031100     DISPLAY REJECT-CTR ' LOANS REJECTED  =' UPON CRT AT 2301.
031200     CLOSE NEW-LOAN-FILE.
031300     CLOSE LOAN-FILE.
031400     CLOSE LOAN-INSTALLMENT-FILE.
031500     STOP RUN.
031600
031700 900-READ-NEW-LOAN.
031800     READ NEW-LOAN-FILE
031900         AT END MOVE 1 TO EOF-SW.
032000     IF NOT NLB-AT-EOF
032100         MOVE NEW-LOAN-REC TO LN1000-REC.
