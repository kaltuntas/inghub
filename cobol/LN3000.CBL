000100**************************************************
000200*  LN3000 -- CUSTOMER MASTER RECORD (400 BYTES).  *
000300*  ONE ROW PER CREDIT CUSTOMER. REWRITTEN BY      *
000400*  LNPAY000 TO RELEASE USED CREDIT LIMIT WHEN AN  *
000500*  INSTALLMENT IS POSTED PAID.                    *
000600**************************************************
000700*   LOAN SERVICING FEED -- CUSTOMER MASTER RECORD
000800*   02/94  REK  ORIGINAL LAYOUT
000900*   09/98  DPW  Y2K -- NO 2-DIGIT YEAR FIELDS ON THIS RECORD
001000*   04/03  MGB  TICKET CNP-5017 ADD CUST-FULL-NAME OVERLAY
001100*   08/09  SJT  TICKET CNP-6890 WIDEN FILLER FOR MATCH TO
001200*            LN1000/LN2000 RECORD LENGTH
001300 01  LN3000-REC.
001400     05  CUST-CLIENT-NO             PIC X(3).
001500     05  CUST-REC-CODE              PIC X(1).
001600     05  CUST-REC-NO                PIC 9(3).
001700     05  CUST-ID                    PIC 9(9).
001800     05  CUST-NAME-GRP.
001900         10  CUST-NAME              PIC X(30).
002000         10  CUST-SURNAME           PIC X(30).
002100*   COMBINED VIEW FOR STATEMENT-PRINT PROGRAMS ONLY.
002200     05  CUST-FULL-NAME REDEFINES CUST-NAME-GRP
002300                                    PIC X(60).         CNP-5017
002400     05  CUST-CREDIT-LIMIT          PIC S9(9)V99 COMP-3.
002500     05  CUST-USED-CREDIT-LIMIT     PIC S9(9)V99 COMP-3.
002600     05  FILLER                     PIC X(9).
002700     05  CUST-LAST-TRAN-KEY         PIC 9(7).
002800     05  CUST-LAST-TRAN-COUNT       PIC 9(3).
002900     05  FILLER                     PIC X(293).       CNP-6890
003000*   BYTE AFTER THIS RECORD BEGINS AT 401
