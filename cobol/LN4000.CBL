000100**************************************************
000200*  LN4000 -- PAY LOAN RESPONSE RECORD (200        *
000300*  BYTES). ONE ROW PER PAYMENT REQUEST PROCESSED  *
000400*  BY LNPAY000. WRITTEN TO THE                    *
000500*  PAYMENT-RESPONSE-FILE IN REQUEST ORDER, ONE    *
000600*  FOR ONE WITH LN5000-REC.                       *
000700**************************************************
000800*   LOAN SERVICING FEED -- PAYMENT RESPONSE RECORD
000900*   01/95  REK  ORIGINAL LAYOUT, MODELED ON THE DISBURSEMENT
001000*            RESPONSE RECORD USED BY THE OLD PAYOFF JOB
001100*   09/98  DPW  Y2K -- NO 2-DIGIT YEAR FIELDS ON THIS RECORD
001200*   02/05  MGB  TICKET CNP-5560 ADD RESP-REJECT-MESSAGE, WAS
001300*            DUMPED TO THE JOB LOG ONLY UNTIL NOW
001400 01  LN4000-REC.
001500     05  RESP-CLIENT-NO             PIC X(3).
001600     05  RESP-REC-CODE              PIC X(1).
001700     05  RESP-REC-NO                PIC 9(3).
001800     05  RESP-LOAN-ID               PIC 9(9).
001900     05  RESP-PAID-INSTALLMENT-COUNT
002000                                    PIC 9(4).
002100     05  RESP-TOTAL-AMOUNT-SPENT    PIC S9(9)V99 COMP-3.
002200     05  RESP-LOAN-PAID-COMPLETELY  PIC X(1).
002300         88  RESP-LOAN-IS-PAID      VALUE 'Y'.
002400         88  RESP-LOAN-NOT-PAID     VALUE 'N'.
002500*   BLANK WHEN THE REQUEST WAS ACCEPTED.  HOLDS THE
002600*   REJECT TEXT FROM 650-CHECK-PAYMENT-FLOOR,
002700*   500-READ-UNPAID-INSTALLMENTS OR 600-FIND-ELIGIBLE
002800*   WHEN THE REQUEST WAS REJECTED INSTEAD OF POSTED.
002900     05  RESP-REJECT-MESSAGE        PIC X(65).        CNP-5560
003000     05  RESP-LAST-TRAN-KEY         PIC 9(7).
003100     05  RESP-LAST-TRAN-COUNT       PIC 9(3).
003200     05  FILLER                     PIC X(98).
003300*   BYTE AFTER THIS RECORD BEGINS AT 201
