000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNPAY000.
000300 AUTHOR.        R E KOVACH.
000400 INSTALLATION.  CNP LOAN SERVICING - BATCH DEPT.
000500 DATE-WRITTEN.  05/11/95.
000600 DATE-COMPILED.
000700 SECURITY.      CNP INTERNAL USE ONLY.  NOT FOR RELEASE
000800                OUTSIDE THE SERVICING DEPARTMENT.
000900*****************************************************************
001000**                                                             *
001100**  LNPAY000  --  LOAN INSTALLMENT PAYMENT POSTING BATCH       *
001200**                                                             *
001300**  READS THE PAYMENT-REQUEST-FILE (ONE ROW PER LOAN-ID/CASH   *
001400**  AMOUNT PAIR SUBMITTED BY THE COLLECTIONS DESK).  FOR EACH  *
001500**  REQUEST -- LOOKS UP THE LOAN, PULLS ITS UNPAID INSTALL-    *
001600**  MENTS IN DUE-DATE ORDER, KEEPS ONLY THE ONES DUE WITHIN    *
001700**  THE NEXT 3 CALENDAR MONTHS THAT THE CASH WILL STRETCH TO   *
001800**  COVER, POSTS THEM PAID, RELEASES THE CUSTOMER'S USED       *
001900**  CREDIT LIMIT BY THE AMOUNT POSTED, AND FLIPS THE LOAN TO   *
002000**  PAID WHEN NOTHING IS LEFT UNPAID.  ONE PAY-LOAN-RESPONSE   *
002100**  ROW IS WRITTEN FOR EVERY REQUEST READ, WHETHER POSTED OR   *
002200**  REJECTED.                                                  *
002300**                                                             *
002400**  ALL THREE MASTER FILES AND THE PAYMENT-REQUEST-FILE ARE    *
002500**  RECORD SEQUENTIAL, ASCENDING ON THEIR OWN KEY (LOAN-FILE   *
002600**  AND LOAN-INSTALLMENT-FILE BY LOAN-ID, CUSTOMER-FILE BY     *
002700**  CUST-ID) -- NO FILE HERE IS KEYED.  EACH MASTER IS READ    *
002800**  FORWARD ONCE AND COPIED THROUGH TO A NEW GENERATION AS IT  *
002900**  GOES, UPDATED WHERE A PAYMENT MATCHED.  CUSTOMER CREDIT    *
003000**  RELEASES ARE QUEUED TO A SCRATCH FILE DURING THE LOAN      *
003100**  PASS, SORTED INTO CUST-ID ORDER, AND APPLIED AGAINST       *
003200**  CUSTOMER-FILE IN A SECOND PASS -- SEE 850-SORT-CREDIT-     *
003300**  UPDATES.  ASSUMES AT MOST ONE PAYMENT REQUEST PER LOAN-ID  *
003400**  PER RUN.                                                   *
003500**                                                             *
003600*****************************************************************
003700*---------------------------------------------------------------
003800*  C H A N G E   L O G
003900*---------------------------------------------------------------
004000* 05/11/95  REK  ORIGINAL PROGRAM, POSTS PAYMENTS AGAINST THE
004100*                INSTALLMENT SCHEDULE BUILT BY LNINST00
004200* 02/19/97  REK  TICKET CNP-2867 STOP AT THE FIRST INELIGIBLE
004300*                INSTALLMENT INSTEAD OF SKIPPING PAST IT TO TRY
004400*                A LATER ONE -- COLLECTIONS DESK WANTED PAYMENTS
004500*                TO ALWAYS AGE THE OLDEST INSTALLMENTS FIRST
004600* 11/19/98  DPW  Y2K -- WS-TODAY-CCYY WINDOWED, SEE 150-GET-
004700*                TODAY.  DATES ARE CCYYMMDD ON BOTH FILES NOW
004800* 06/22/05  MGB  TICKET CNP-5560 CAPTURE THE REJECT REASON ON
004900*                THE RESPONSE RECORD INSTEAD OF THE JOB LOG ONLY
005000* 09/28/09  SJT  TICKET CNP-6890 RECOMPILE FOR THE WIDER LOAN
005100*                AND CUSTOMER MASTER RECORD LENGTH, NO LOGIC
005200*                CHANGE
005300* 02/14/12  SJT  TICKET CNP-7743 END-RTN TOTALS NOW SHOW
005400*                REJECTED REQUESTS SEPARATELY FROM POSTED ONES
005500* 03/09/15  TWK  TICKET CNP-8113 LOAN-FILE, LOAN-INSTALLMENT-FILE
005600*                AND CUSTOMER-FILE WERE BUILT INDEXED WITH A
005700*                START/READ-NEXT ON AN ALTERNATE KEY -- NONE OF
005800*                THE THREE ARE MAINTAINED THAT WAY ANYWHERE ELSE
005900*                IN THE SHOP.  REWORKED ALL THREE TO RECORD
006000*                SEQUENTIAL, PROCESSED AS A CLASSIC OLD-MASTER/
006100*                NEW-MASTER MERGE AGAINST THE PAYMENT REQUESTS.
006200*                CUSTOMER CREDIT RELEASES NOW QUEUE TO A NEW
006300*                SCRATCH FILE (CREDIT-UPDATE-FILE), SORTED BY
006400*                CUST-ID AND APPLIED IN A SECOND PASS SINCE
006500*                CUSTOMER-FILE ISN'T IN LOAN-ID ORDER.  ALSO
006600*                DROPPED THE TRAILING .00 ON WHOLE-DOLLAR REJECT
006700*                MESSAGE AMOUNTS, SEE 650-CHECK-PAYMENT-FLOOR.
006800*---------------------------------------------------------------
006900 ENVIRONMENT DIVISION.
007000*
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     CONSOLE IS CRT
007400     C01 IS TOP-OF-FORM
007500     CLASS NUMERIC-DIGITS IS "0123456789".
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800* /users/public/payreq/12345p.pmr
007900     SELECT PAYMENT-REQUEST-FILE ASSIGN TO DYNAMIC PMR-PATH
008000            ORGANIZATION RECORD SEQUENTIAL.
008100* /users/public/payresp/12345p.pms
008200     SELECT PAYMENT-RESPONSE-FILE ASSIGN TO DYNAMIC PMS-PATH
008300            ORGANIZATION RECORD SEQUENTIAL.
008400* /users/public/master/loanmstr.mas -- OLD LOAN MASTER, IN
008500     SELECT LOAN-FILE ASSIGN TO DYNAMIC LNM-PATH
008600            ORGANIZATION RECORD SEQUENTIAL.
008700* /users/public/master/loanmstr.new -- NEW LOAN MASTER, OUT
008800     SELECT LOAN-FILE-OUT ASSIGN TO DYNAMIC LNM-OUT-PATH
008900            ORGANIZATION RECORD SEQUENTIAL.
009000* /users/public/master/loaninst.mas -- OLD INSTALLMENT MASTER, IN
009100     SELECT LOAN-INSTALLMENT-FILE ASSIGN TO DYNAMIC LNI-PATH
009200            ORGANIZATION RECORD SEQUENTIAL.
009300* /users/public/master/loaninst.new -- NEW INSTALLMENT MASTER, OUT
009400     SELECT LOAN-INSTALLMENT-FILE-OUT ASSIGN TO DYNAMIC
009500            LNI-OUT-PATH ORGANIZATION RECORD SEQUENTIAL.
009600* /users/public/master/custmstr.mas -- OLD CUSTOMER MASTER, IN
009700     SELECT CUSTOMER-FILE ASSIGN TO DYNAMIC CUS-PATH
009800            ORGANIZATION RECORD SEQUENTIAL.
009900* /users/public/master/custmstr.new -- NEW CUSTOMER MASTER, OUT
010000     SELECT CUSTOMER-FILE-OUT ASSIGN TO DYNAMIC CUS-OUT-PATH
010100            ORGANIZATION RECORD SEQUENTIAL.
010200* /users/public/work/credupd.tmp -- CREDIT RELEASES QUEUED IN
010300* LOAN-ID/REQUEST ORDER DURING THE FIRST PASS, NOT YET SORTED
010400     SELECT CREDIT-UPDATE-FILE ASSIGN TO DYNAMIC CRU-PATH
010500            ORGANIZATION RECORD SEQUENTIAL.
010600* /users/public/work/credupd.srt -- SAME ROWS, CUST-ID ORDER
010700     SELECT SORTED-CREDIT-FILE ASSIGN TO DYNAMIC CRS-PATH
010800            ORGANIZATION RECORD SEQUENTIAL.
010900* SORT WORK FILE FOR 850-SORT-CREDIT-UPDATES, NO FIXED PATH
011000     SELECT SORT-WORK-FILE ASSIGN TO DYNAMIC SRW-PATH.
011100 
011200 DATA DIVISION.
011300 
011400 FILE SECTION.
011500 
011600 FD  PAYMENT-REQUEST-FILE
011700     RECORD CONTAINS 100 CHARACTERS
011800     LABEL RECORDS ARE STANDARD
011900     DATA RECORD IS LN5000-REC.
012000     COPY 'LN5000.CBL'.
012100 
012200 FD  PAYMENT-RESPONSE-FILE
012300     RECORD CONTAINS 200 CHARACTERS
012400     LABEL RECORDS ARE STANDARD
012500     DATA RECORD IS LN4000-REC.
012600     COPY 'LN4000.CBL'.
012700 
012800* OLD LOAN MASTER -- FULL FIELD-LEVEL COPYBOOK, WE READ IT
012900 FD  LOAN-FILE
013000     RECORD CONTAINS 400 CHARACTERS
013100     LABEL RECORDS ARE STANDARD
013200     DATA RECORD IS LN1000-REC.
013300     COPY 'LN1000.CBL'.
013400 
013500* NEW LOAN MASTER -- WRITTEN FROM A FLAT COPY OF LN1000-REC,
013600* SAME IDEA AS THE NEW-LOAN-REC BUFFER IN LNINST00
013700 FD  LOAN-FILE-OUT
013800     RECORD CONTAINS 400 CHARACTERS
013900     LABEL RECORDS ARE STANDARD
014000     DATA RECORD IS LN1000-OUT-REC.
014100 01  LN1000-OUT-REC                PIC X(400).
014200 
014300* OLD INSTALLMENT MASTER -- FULL FIELD-LEVEL COPYBOOK
014400 FD  LOAN-INSTALLMENT-FILE
014500     RECORD CONTAINS 750 CHARACTERS
014600     LABEL RECORDS ARE STANDARD
014700     DATA RECORD IS LN2000-REC.
014800     COPY 'LN2000.CBL'.
014900 
015000* NEW INSTALLMENT MASTER -- FLAT COPY OF LN2000-REC
015100 FD  LOAN-INSTALLMENT-FILE-OUT
015200     RECORD CONTAINS 750 CHARACTERS
015300     LABEL RECORDS ARE STANDARD
015400     DATA RECORD IS LN2000-OUT-REC.
015500 01  LN2000-OUT-REC                PIC X(750).
015600 
015700* OLD CUSTOMER MASTER -- FULL FIELD-LEVEL COPYBOOK
015800 FD  CUSTOMER-FILE
015900     RECORD CONTAINS 400 CHARACTERS
016000     LABEL RECORDS ARE STANDARD
016100     DATA RECORD IS LN3000-REC.
016200     COPY 'LN3000.CBL'.
016300 
016400* NEW CUSTOMER MASTER -- FLAT COPY OF LN3000-REC
016500 FD  CUSTOMER-FILE-OUT
016600     RECORD CONTAINS 400 CHARACTERS
016700     LABEL RECORDS ARE STANDARD
016800     DATA RECORD IS LN3000-OUT-REC.
016900 01  LN3000-OUT-REC                PIC X(400).
017000 
017100* CUST-ID/RELEASE-AMOUNT QUEUE -- WRITTEN 750/700 AS LOANS
017200* ARE PAID, READ BACK SORTED IN 860-PROCESS-ONE-CUSTOMER
017300 FD  CREDIT-UPDATE-FILE
017400     RECORD CONTAINS 15 CHARACTERS
017500     LABEL RECORDS ARE STANDARD
017600     DATA RECORD IS CRU-REC.
017700 01  CRU-REC.
017800     05  CRU-CUST-ID                PIC 9(9).
017900     05  CRU-AMOUNT                 PIC S9(9)V99 COMP-3.
018000 
018100 FD  SORTED-CREDIT-FILE
018200     RECORD CONTAINS 15 CHARACTERS
018300     LABEL RECORDS ARE STANDARD
018400     DATA RECORD IS CRS-REC.
018500 01  CRS-REC.
018600     05  CRS-CUST-ID                PIC 9(9).
018700     05  CRS-AMOUNT                 PIC S9(9)V99 COMP-3.
018800 
018900 SD  SORT-WORK-FILE
019000     DATA RECORD IS SRT-REC.
019100 01  SRT-REC.
019200     05  SRT-CUST-ID                PIC 9(9).
019300     05  SRT-AMOUNT                 PIC S9(9)V99 COMP-3.
019400 
019500 WORKING-STORAGE SECTION.
019600 
019700 01  WS-PATHS.
019800     05  PMR-PATH.
019900         10  FILLER             PIC X(14)
020000             VALUE '/users/public/'.
020100         10  PMR-NAME           PIC X(50).
020200     05  PMS-PATH.
020300         10  FILLER             PIC X(14)
020400             VALUE '/users/public/'.
020500         10  PMS-NAME           PIC X(50).
020600     05  LNM-PATH.
020700         10  FILLER             PIC X(15)
020800             VALUE '/users/public/m'.
020900         10  LNM-NAME           PIC X(63)
021000             VALUE 'aster/loanmstr.mas'.
021100     05  LNM-OUT-PATH.
021200         10  FILLER             PIC X(15)
021300             VALUE '/users/public/m'.
021400         10  LNM-OUT-NAME       PIC X(63)
021500             VALUE 'aster/loanmstr.new'.
021600     05  LNI-PATH.
021700         10  FILLER             PIC X(15)
021800             VALUE '/users/public/m'.
021900         10  LNI-NAME           PIC X(63)
022000             VALUE 'aster/loaninst.mas'.
022100     05  LNI-OUT-PATH.
022200         10  FILLER             PIC X(15)
022300             VALUE '/users/public/m'.
022400         10  LNI-OUT-NAME       PIC X(63)
022500             VALUE 'aster/loaninst.new'.
022600     05  CUS-PATH.
022700         10  FILLER             PIC X(15)
022800             VALUE '/users/public/m'.
022900         10  CUS-NAME           PIC X(63)
023000             VALUE 'aster/custmstr.mas'.
023100     05  CUS-OUT-PATH.
023200         10  FILLER             PIC X(15)
023300             VALUE '/users/public/m'.
023400         10  CUS-OUT-NAME       PIC X(63)
023500             VALUE 'aster/custmstr.new'.
023600     05  CRU-PATH.
023700         10  FILLER             PIC X(13)
023800             VALUE '/users/public'.
023900         10  CRU-NAME           PIC X(65)
024000             VALUE '/work/credupd.tmp'.
024100     05  CRS-PATH.
024200         10  FILLER             PIC X(13)
024300             VALUE '/users/public'.
024400         10  CRS-NAME           PIC X(65)
024500             VALUE '/work/credupd.srt'.
024600     05  SRW-PATH.
024700         10  FILLER             PIC X(13)
024800             VALUE '/users/public'.
024900         10  SRW-NAME           PIC X(65)
025000             VALUE '/work/credupd.srw'.
025100 01  WS-COMMAND-LINE            PIC X(100).
025200 01  WS-SWITCHES.
025300     05  EOF-SW                 PIC 9(1)  VALUE 0.
025400         88  PMR-AT-EOF         VALUE 1.
025500     05  WS-LNM-EOF-SW          PIC X(1)  VALUE 'N'.
025600         88  WS-LNM-AT-EOF      VALUE 'Y'.
025700     05  WS-LNI-EOF-SW          PIC X(1)  VALUE 'N'.
025800         88  WS-LNI-AT-EOF      VALUE 'Y'.
025900     05  WS-CUS-EOF-SW          PIC X(1)  VALUE 'N'.
026000         88  WS-CUS-AT-EOF      VALUE 'Y'.
026100     05  WS-CRU-EOF-SW          PIC X(1)  VALUE 'N'.
026200         88  WS-CRU-AT-EOF      VALUE 'Y'.
026300     05  WS-STOP-SW             PIC X(1)  VALUE 'N'.
026400         88  WS-ELIG-STOP       VALUE 'Y'.
026500     05  WS-LOAN-FOUND-SW       PIC X(1)  VALUE 'N'.
026600         88  WS-LOAN-WAS-FOUND  VALUE 'Y'.
026700     05  FILLER                 PIC X(2).
026800* WS-LNM-KEY/WS-LNI-KEY/WS-CUS-KEY HOLD THE LOAN-ID/CUST-ID OF
026900* WHICHEVER MASTER RECORD IS CURRENTLY BUFFERED -- 999999999
027000* (HIGH-VALUES FOR A 9-DIGIT KEY) ONCE THAT MASTER HITS EOF SO
027100* THE MATCH LOGIC NEVER MISTAKES END-OF-FILE FOR A LOW KEY.
027200 01  WS-MATCH-KEYS.
027300     05  WS-LNM-KEY             PIC 9(9)  VALUE 999999999.
027400     05  WS-LNI-KEY             PIC 9(9)  VALUE 999999999.
027500     05  WS-CUS-KEY             PIC 9(9)  VALUE 999999999.
027600 01  WS-COUNTERS.
027700     05  REC-CTR                PIC 9(7) COMP-3 VALUE 0.
027800     05  POSTED-CTR             PIC 9(7) COMP-3 VALUE 0.
027900     05  REJECT-CTR             PIC 9(7) COMP-3 VALUE 0.
028000     05  DISPLAY-COUNT          PIC 9(5) COMP-3 VALUE 0.
028100     05  WS-UNPD-IX             PIC S9(4) COMP  VALUE 0.
028200     05  WS-ELIG-IX             PIC S9(4) COMP  VALUE 0.
028300     05  WS-GRP-IX              PIC S9(4) COMP  VALUE 0.
028400     05  WS-UNPD-COUNT          PIC S9(4) COMP  VALUE 0.
028500     05  WS-ELIG-COUNT          PIC S9(4) COMP  VALUE 0.
028600     05  WS-GRP-COUNT           PIC S9(4) COMP  VALUE 0.
028700     05  WS-STILL-UNPAID-COUNT  PIC S9(4) COMP  VALUE 0.
028800     05  FILLER                 PIC X(2).
028900* MAX 24 ROWS -- THE WIDEST APPROVED PLAN TENOR, SEE LNINST00
029000* WS-INSTALLMENT-PLAN-TABLE.  WS-GRP-ENTRY HOLDS THE WHOLE
029100* LOAN-INSTALLMENT-FILE GROUP FOR THE LOAN CURRENTLY BEING
029200* MATCHED -- RAW RECORD IMAGE PLUS THE FEW FIELDS 600/700/800
029300* NEED, SO THE GROUP CAN BE UPDATED IN PLACE AND WRITTEN
029400* FORWARD WITHOUT A KEYED RE-READ.
029500 01  WS-INSTALLMENT-GROUP.
029600     05  WS-GRP-ENTRY OCCURS 24 TIMES.
029700         10  WS-GRP-REC         PIC X(750).
029800         10  WS-GRP-ID          PIC 9(9).
029900         10  WS-GRP-AMOUNT      PIC S9(9)V99 COMP-3.
030000         10  WS-GRP-DUE-DATE    PIC 9(8).
030100         10  WS-GRP-PAID-FLAG   PIC X(1).
030200 01  WS-UNPAID-TABLE.
030300     05  WS-UNPD-ENTRY OCCURS 24 TIMES.
030400         10  WS-UNPD-GRP-IX     PIC S9(4) COMP.
030500         10  WS-UNPD-ID         PIC 9(9).
030600         10  WS-UNPD-AMOUNT     PIC S9(9)V99 COMP-3.
030700         10  WS-UNPD-DUE-DATE   PIC 9(8).
030800 01  WS-ELIGIBLE-TABLE.
030900     05  WS-ELIG-ENTRY OCCURS 24 TIMES.
031000         10  WS-ELIG-GRP-IX     PIC S9(4) COMP.
031100         10  WS-ELIG-ID         PIC 9(9).
031200         10  WS-ELIG-AMOUNT     PIC S9(9)V99 COMP-3.
031300         10  FILLER             PIC X(2).
031400 01  WS-AMOUNT-FIELDS.
031500     05  WS-REMAINING-CASH      PIC S9(9)V99 COMP-3 VALUE 0.
031600     05  WS-TOTAL-AMOUNT-SPENT  PIC S9(9)V99 COMP-3 VALUE 0.
031700     05  FILLER                 PIC X(4).
031800 01  WS-TODAY-FIELDS.
031900     05  WS-TODAY-YYMMDD.
032000         10  WS-TODAY-YY        PIC 9(2).
032100         10  WS-TODAY-MM        PIC 9(2).
032200         10  WS-TODAY-DD        PIC 9(2).
032300     05  WS-TODAY-CCYY          PIC 9(4).
032400     05  WS-TODAY-CCYYMMDD.
032500         10  WS-TODAY-F-CCYY    PIC 9(4).
032600         10  WS-TODAY-F-MM      PIC 9(2).
032700         10  WS-TODAY-F-DD      PIC 9(2).
032800     05  FILLER                 PIC X(2).
032900 01  WS-HORIZON-FIELDS.
033000     05  WS-HORIZON-CCYY        PIC 9(4).
033100     05  WS-HORIZON-MM          PIC 9(2).
033200     05  WS-HORIZON-DD          PIC 9(2).
033300     05  FILLER                 PIC X(2).
033400 01  WS-HORIZON-CCYYMMDD REDEFINES WS-HORIZON-FIELDS
033500                                PIC 9(8).
033600 01  WS-EDIT-FIELDS.
033700     05  WS-REJECT-MSG          PIC X(65) VALUE SPACES.
033800     05  WS-DISP-LOAN-ID        PIC Z(8)9.
033900     05  WS-DISP-AMOUNT         PIC Z(7)9.99.
034000     05  WS-DISP-AMOUNT-WHOLE   PIC Z(8)9.
034100     05  WS-DISP-WHOLE          PIC S9(9)     COMP-3.
034200     05  WS-DISP-FRAC           PIC S9(9)V99  COMP-3.
034300     05  FILLER                 PIC X(2).
034400 
034500 PROCEDURE DIVISION.
034600 
034700 A010-MAIN-LINE.
034800     DISPLAY SPACES UPON CRT.
034900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
035000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
035100         INTO PMR-NAME PMS-NAME.
035200     IF PMR-NAME = SPACES OR PMS-NAME = SPACES
035300         DISPLAY '!!!! ENTER PAYMENT-REQUEST AND PAYMENT- '
035400             UPON CRT AT 2301
035500         DISPLAY '!!!!   RESPONSE FILE NAMES ON THE COMMAND '
035600             UPON CRT AT 2401
035700         STOP RUN.
035800     DISPLAY '* * * * B E G I N   L N P A Y 0 0 0'
035900         UPON CRT AT 0101.
036000     PERFORM 100-INITIALIZE.
036100* PASS 1 -- POST PAYMENTS AGAINST THE LOAN AND INSTALLMENT
036200* MASTERS, QUEUEING CUSTOMER CREDIT RELEASES AS WE GO.
036300     OPEN INPUT  PAYMENT-REQUEST-FILE.
036400     OPEN OUTPUT PAYMENT-RESPONSE-FILE.
036500     OPEN INPUT  LOAN-FILE.
036600     OPEN OUTPUT LOAN-FILE-OUT.
036700     OPEN INPUT  LOAN-INSTALLMENT-FILE.
036800     OPEN OUTPUT LOAN-INSTALLMENT-FILE-OUT.
036900     OPEN OUTPUT CREDIT-UPDATE-FILE.
037000     PERFORM 980-READ-NEXT-REQUEST.
037100     PERFORM 340-READ-LOAN-MASTER.
037200     PERFORM 560-READ-INSTALLMENT.
037300     PERFORM 200-PROCESS-ONE-REQUEST
037400         THRU 200-PROCESS-ONE-REQUEST-EXIT
037500         UNTIL PMR-AT-EOF.
037600     PERFORM 350-FLUSH-REMAINING-LOANS.
037700     PERFORM 580-FLUSH-REMAINING-INSTALLMENTS.
037800     CLOSE PAYMENT-REQUEST-FILE.
037900     CLOSE PAYMENT-RESPONSE-FILE.
038000     CLOSE LOAN-FILE.
038100     CLOSE LOAN-FILE-OUT.
038200     CLOSE LOAN-INSTALLMENT-FILE.
038300     CLOSE LOAN-INSTALLMENT-FILE-OUT.
038400     CLOSE CREDIT-UPDATE-FILE.
038500* PASS 2 -- CUSTOMER-FILE IS IN CUST-ID ORDER, NOT LOAN-ID
038600* ORDER, SO THE QUEUED RELEASES HAVE TO BE SORTED BEFORE THEY
038700* CAN BE MATCHED AGAINST IT.
038800     PERFORM 850-SORT-CREDIT-UPDATES.
038900     OPEN INPUT  SORTED-CREDIT-FILE.
039000     OPEN INPUT  CUSTOMER-FILE.
039100     OPEN OUTPUT CUSTOMER-FILE-OUT.
039200     PERFORM 868-READ-NEXT-CREDIT-UPDATE.
039300     PERFORM 866-READ-CUSTOMER-MASTER.
039400     PERFORM 860-PROCESS-ONE-CUSTOMER
039500         THRU 860-PROCESS-ONE-CUSTOMER-EXIT
039600         UNTIL WS-CRU-AT-EOF.
039700     PERFORM 880-FLUSH-REMAINING-CUSTOMERS.
039800     CLOSE SORTED-CREDIT-FILE.
039900     CLOSE CUSTOMER-FILE.
040000     CLOSE CUSTOMER-FILE-OUT.
040100     PERFORM 990-END-RTN.
040200 
040300 100-INITIALIZE.
040400     PERFORM 150-GET-TODAY.
040500     PERFORM 175-COMPUTE-HORIZON-DATE.
040600 
040700*******************************************
040800**  Y2K -- WINDOW THE 2-DIGIT SYSTEM DATE  *
040900**  SAME WINDOW LNINST00 AND SETMB2000     *
041000**  HAVE USED SINCE 11/19/98.  -DPW        *
041100*******************************************
041200 150-GET-TODAY.
041300     ACCEPT WS-TODAY-YYMMDD FROM DATE.
041400     IF WS-TODAY-YY > 50
041500         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
041600     ELSE
041700         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY.
041800     MOVE WS-TODAY-CCYY TO WS-TODAY-F-CCYY.
041900     MOVE WS-TODAY-MM   TO WS-TODAY-F-MM.
042000     MOVE WS-TODAY-DD   TO WS-TODAY-F-DD.
042100 
042200***********************************************************
042300**  175-COMPUTE-HORIZON-DATE                            *
042400**  ELIGIBILITY WINDOW IS TODAY + 3 CALENDAR MONTHS.     *
042500**  AN INSTALLMENT DUE ON THE HORIZON DATE ITSELF IS     *
042600**  STILL ELIGIBLE -- ONLY STRICTLY LATER DATES ARE NOT. *
042700**  TICKET CNP-2867.                                     *
042800***********************************************************
042900 175-COMPUTE-HORIZON-DATE.
043000     MOVE WS-TODAY-CCYY TO WS-HORIZON-CCYY.
043100     MOVE WS-TODAY-MM   TO WS-HORIZON-MM.
043200     MOVE WS-TODAY-DD   TO WS-HORIZON-DD.
043300     PERFORM 180-ADD-ONE-MONTH-TO-HORIZON 3 TIMES.
043400 
043500 180-ADD-ONE-MONTH-TO-HORIZON.
043600     ADD 1 TO WS-HORIZON-MM.
043700     IF WS-HORIZON-MM > 12
043800         MOVE 1 TO WS-HORIZON-MM
043900         ADD 1 TO WS-HORIZON-CCYY.
044000 
044100***********************************************************
044200**  200-PROCESS-ONE-REQUEST                              *
044300**  300/500 POSITION THE LOAN AND INSTALLMENT MASTERS ON *
044400**  THIS REQUEST'S LOAN-ID (OR PAST IT, IF NO SUCH LOAN  *
044500**  EXISTS) BEFORE ANYTHING ELSE RUNS.                   *
044600***********************************************************
044700 200-PROCESS-ONE-REQUEST.
044800     ADD 1 TO REC-CTR.
044900     MOVE SPACES TO WS-REJECT-MSG.
045000     MOVE 0 TO WS-ELIG-COUNT.
045100     MOVE 0 TO WS-TOTAL-AMOUNT-SPENT.
045200     PERFORM 300-LOCATE-LOAN.
045300     PERFORM 500-LOCATE-UNPAID-INSTALLMENTS.
045400     IF WS-UNPD-COUNT > 0 AND WS-LOAN-WAS-FOUND
045500         PERFORM 600-FIND-ELIGIBLE-INSTALLMENTS.
045600     IF WS-ELIG-COUNT > 0 AND WS-REJECT-MSG = SPACES
045700         PERFORM 650-CHECK-PAYMENT-FLOOR.
045800     IF WS-REJECT-MSG = SPACES
045900         PERFORM 700-PAY-ELIGIBLE-INSTALLMENTS
046000             THRU 700-PAY-ELIGIBLE-INSTALLMENTS-EXIT
046100         PERFORM 750-QUEUE-CUSTOMER-CREDIT-UPDATE
046200         PERFORM 800-CHECK-LOAN-PAID-STATUS
046300         ADD 1 TO POSTED-CTR
046400     ELSE
046500         ADD 1 TO REJECT-CTR.
046600     PERFORM 780-WRITE-INSTALLMENT-GROUP.
046700* 900 HAS TO RUN WHILE LN1000-REC STILL HOLDS THE MATCHED LOAN --
046800* 320 BELOW OVERWRITES IT WITH THE NEXT MASTER RECORD READ.
046900     PERFORM 900-BUILD-RESPONSE.
047000     IF WS-LOAN-WAS-FOUND
047100         PERFORM 320-ADVANCE-LOAN-MASTER.
047200     PERFORM 950-WRITE-RESPONSE.
047300     IF DISPLAY-COUNT = 100
047400         DISPLAY REC-CTR ' PAYMENT REQUESTS READ SO FAR' UPON CRT
047500         MOVE 0 TO DISPLAY-COUNT.
047600     ADD 1 TO DISPLAY-COUNT.
047700     PERFORM 980-READ-NEXT-REQUEST.
047800 200-PROCESS-ONE-REQUEST-EXIT.
047900     EXIT.
048000 
048100***********************************************************
048200**  300-LOCATE-LOAN                                      *
048300**  ADVANCES THE OLD LOAN MASTER UP TO THIS REQUEST'S     *
048400**  LOAN-ID, COPYING EVERY SKIPPED (LOWER-KEYED) RECORD   *
048500**  THROUGH TO LOAN-FILE-OUT UNCHANGED ALONG THE WAY.     *
048600**  A LOAN-ID THAT NEVER MATCHES IS TREATED THE SAME AS A *
048700**  LOAN WITH NO UNPAID INSTALLMENTS -- THERE IS NOTHING  *
048800**  TO PAY EITHER WAY.  TICKET CNP-8113.                  *
048900***********************************************************
049000 300-LOCATE-LOAN.
049100     MOVE 'N' TO WS-LOAN-FOUND-SW.
049200     PERFORM 320-ADVANCE-LOAN-MASTER
049300         UNTIL WS-LNM-KEY NOT LESS THAN PMTREQ-LOAN-ID.
049400     IF WS-LNM-KEY = PMTREQ-LOAN-ID
049500         MOVE 'Y' TO WS-LOAN-FOUND-SW
049600     ELSE
049700         MOVE PMTREQ-LOAN-ID TO WS-DISP-LOAN-ID
049800         STRING 'UNPAID INSTALLMENT COULD NOT FOUND FOR '
049900                'GIVEN LOAN ID: ' WS-DISP-LOAN-ID
050000                DELIMITED BY SIZE
050100                INTO WS-REJECT-MSG.
050200 
050300* WRITES THE CURRENTLY BUFFERED LOAN RECORD THROUGH TO THE
050400* NEW MASTER (UPDATED OR NOT, THE FIELDS ARE ALREADY RIGHT
050500* IN LN1000-REC BY THE TIME THIS RUNS) AND READS THE NEXT
050600* ONE.  USED BOTH TO SKIP PAST NON-MATCHES AND TO RELEASE A
050700* MATCHED LOAN ONCE 800-CHECK-LOAN-PAID-STATUS IS DONE WITH IT.
050800 320-ADVANCE-LOAN-MASTER.
050900     MOVE LN1000-REC TO LN1000-OUT-REC.
051000     WRITE LN1000-OUT-REC.
051100     PERFORM 340-READ-LOAN-MASTER.
051200 
051300 340-READ-LOAN-MASTER.
051400     READ LOAN-FILE
051500         AT END MOVE 'Y' TO WS-LNM-EOF-SW.
051600     IF WS-LNM-AT-EOF
051700         MOVE 999999999 TO WS-LNM-KEY
051800     ELSE
051900         MOVE LN-ID TO WS-LNM-KEY.
052000 
052100 350-FLUSH-REMAINING-LOANS.
052200     PERFORM 320-ADVANCE-LOAN-MASTER
052300         UNTIL WS-LNM-AT-EOF.
052400 
052500***********************************************************
052600**  500-LOCATE-UNPAID-INSTALLMENTS                       *
052700**  SKIPS THE OLD INSTALLMENT MASTER FORWARD TO THIS      *
052800**  LOAN-ID (COPYING SKIPPED ROWS THROUGH UNCHANGED),     *
052900**  THEN BUFFERS THE WHOLE GROUP OF ROWS THAT SHARE THIS  *
053000**  LOAN-ID INTO WS-GRP-ENTRY -- DUE-DATE ORDER, SINCE     *
053100**  LNI-ID WAS ASSIGNED IN THAT ORDER BY LNINST00.  THE   *
053200**  UNPAID ONES ALSO GO ONTO WS-UNPD-ENTRY FOR 600 TO     *
053300**  WALK.  TICKET CNP-8113 REPLACED THE OLD ALTERNATE-KEY *
053400**  START/READ-NEXT SCAN WITH THIS FORWARD GROUP READ.    *
053500***********************************************************
053600 500-LOCATE-UNPAID-INSTALLMENTS.
053700     MOVE 0 TO WS-UNPD-COUNT.
053800     MOVE 0 TO WS-GRP-COUNT.
053900     PERFORM 520-SKIP-INSTALLMENT
054000         UNTIL WS-LNI-KEY NOT LESS THAN PMTREQ-LOAN-ID.
054100     PERFORM 540-BUFFER-INSTALLMENT-GROUP
054200         UNTIL WS-LNI-KEY NOT = PMTREQ-LOAN-ID.
054300     IF WS-UNPD-COUNT = 0 AND WS-REJECT-MSG = SPACES
054400         MOVE PMTREQ-LOAN-ID TO WS-DISP-LOAN-ID
054500         STRING 'UNPAID INSTALLMENT COULD NOT FOUND FOR '
054600                'GIVEN LOAN ID: ' WS-DISP-LOAN-ID
054700                DELIMITED BY SIZE
054800                INTO WS-REJECT-MSG.
054900 
055000 520-SKIP-INSTALLMENT.
055100     MOVE LN2000-REC TO LN2000-OUT-REC.
055200     WRITE LN2000-OUT-REC.
055300     PERFORM 560-READ-INSTALLMENT.
055400 
055500 540-BUFFER-INSTALLMENT-GROUP.
055600     ADD 1 TO WS-GRP-COUNT.
055700     MOVE LN2000-REC     TO WS-GRP-REC (WS-GRP-COUNT).
055800     MOVE LNI-ID         TO WS-GRP-ID (WS-GRP-COUNT).
055900     MOVE LNI-AMOUNT     TO WS-GRP-AMOUNT (WS-GRP-COUNT).
056000     MOVE LNI-DUE-DATE   TO WS-GRP-DUE-DATE (WS-GRP-COUNT).
056100     MOVE LNI-PAID-FLAG  TO WS-GRP-PAID-FLAG (WS-GRP-COUNT).
056200     IF LNI-IS-UNPAID
056300         ADD 1 TO WS-UNPD-COUNT
056400         MOVE WS-GRP-COUNT TO WS-UNPD-GRP-IX (WS-UNPD-COUNT)
056500         MOVE LNI-ID       TO WS-UNPD-ID (WS-UNPD-COUNT)
056600         MOVE LNI-AMOUNT   TO WS-UNPD-AMOUNT (WS-UNPD-COUNT)
056700         MOVE LNI-DUE-DATE TO WS-UNPD-DUE-DATE (WS-UNPD-COUNT).
056800     PERFORM 560-READ-INSTALLMENT.
056900 
057000 560-READ-INSTALLMENT.
057100     READ LOAN-INSTALLMENT-FILE
057200         AT END MOVE 'Y' TO WS-LNI-EOF-SW.
057300     IF WS-LNI-AT-EOF
057400         MOVE 999999999 TO WS-LNI-KEY
057500     ELSE
057600         MOVE LNI-LOAN-ID TO WS-LNI-KEY.
057700 
057800 580-FLUSH-REMAINING-INSTALLMENTS.
057900     PERFORM 520-SKIP-INSTALLMENT
058000         UNTIL WS-LNI-AT-EOF.
058100 
058200***********************************************************
058300**  600-FIND-ELIGIBLE-INSTALLMENTS                       *
058400**  WALKS THE UNPAID TABLE IN DUE-DATE ORDER.  STOPS AT   *
058500**  THE FIRST ROW THAT IS EITHER MORE THAN 3 MONTHS OUT   *
058600**  OR MORE THAN THE CASH LEFT TO SPEND -- DOES NOT SKIP  *
058700**  PAST IT LOOKING FOR A CHEAPER LATER ROW.  CNP-2867.   *
058800***********************************************************
058900 600-FIND-ELIGIBLE-INSTALLMENTS.
059000     MOVE 'N' TO WS-STOP-SW.
059100     MOVE PMTREQ-AMOUNT TO WS-REMAINING-CASH.
059200     PERFORM 620-CHECK-ONE-UNPAID-ENTRY
059300         VARYING WS-UNPD-IX FROM 1 BY 1
059400         UNTIL WS-UNPD-IX > WS-UNPD-COUNT
059500            OR WS-ELIG-STOP.
059600     IF WS-ELIG-COUNT = 0
059700         MOVE PMTREQ-LOAN-ID TO WS-DISP-LOAN-ID
059800         STRING 'NO INSTALLMENTS ARE ELIGIBLE FOR PAYMENT '
059900                'FOR LOANID: ' WS-DISP-LOAN-ID
060000                DELIMITED BY SIZE
060100                INTO WS-REJECT-MSG.
060200 
060300 620-CHECK-ONE-UNPAID-ENTRY.
060400     IF WS-UNPD-DUE-DATE (WS-UNPD-IX) > WS-HORIZON-CCYYMMDD
060500         MOVE 'Y' TO WS-STOP-SW
060600     ELSE
060700         IF WS-REMAINING-CASH < WS-UNPD-AMOUNT (WS-UNPD-IX)
060800             MOVE 'Y' TO WS-STOP-SW
060900         ELSE
061000             ADD 1 TO WS-ELIG-COUNT
061100             MOVE WS-UNPD-GRP-IX (WS-UNPD-IX)
061200                 TO WS-ELIG-GRP-IX (WS-ELIG-COUNT)
061300             MOVE WS-UNPD-ID (WS-UNPD-IX)
061400                 TO WS-ELIG-ID (WS-ELIG-COUNT)
061500             MOVE WS-UNPD-AMOUNT (WS-UNPD-IX)
061600                 TO WS-ELIG-AMOUNT (WS-ELIG-COUNT)
061700             SUBTRACT WS-UNPD-AMOUNT (WS-UNPD-IX)
061800                 FROM WS-REMAINING-CASH.
061900 
062000***********************************************************
062100**  650-CHECK-PAYMENT-FLOOR                               *
062200**  THE CASH SUBMITTED MUST COVER AT LEAST THE FIRST      *
062300**  ELIGIBLE INSTALLMENT -- WE DO NOT POST A PARTIAL      *
062400**  PAYMENT AGAINST A SINGLE INSTALLMENT.  TICKET CNP-8113*
062500**  DROPPED THE TRAILING .00 WHEN THE AMOUNT IS A WHOLE   *
062600**  DOLLAR FIGURE, TO MATCH THE COLLECTIONS DESK'S SAMPLE *
062700**  REJECT TEXT.                                          *
062800***********************************************************
062900 650-CHECK-PAYMENT-FLOOR.
063000     IF PMTREQ-AMOUNT < 0
063100         MOVE 'PAYMENT AMOUNT CANNOT BE NEGATIVE'
063200             TO WS-REJECT-MSG
063300     ELSE
063400         IF PMTREQ-AMOUNT < WS-ELIG-AMOUNT (1)
063500             DIVIDE WS-ELIG-AMOUNT (1) BY 1
063600                 GIVING WS-DISP-WHOLE
063700                 REMAINDER WS-DISP-FRAC
063800             IF WS-DISP-FRAC = 0
063900                 MOVE WS-DISP-WHOLE TO WS-DISP-AMOUNT-WHOLE
064000                 STRING 'INSTALLMENT AMOUNT EXCEEDS PAID '
064100                        'AMOUNT: ' WS-DISP-AMOUNT-WHOLE
064200                        DELIMITED BY SIZE
064300                        INTO WS-REJECT-MSG
064400             ELSE
064500                 MOVE WS-ELIG-AMOUNT (1) TO WS-DISP-AMOUNT
064600                 STRING 'INSTALLMENT AMOUNT EXCEEDS PAID '
064700                        'AMOUNT: ' WS-DISP-AMOUNT
064800                        DELIMITED BY SIZE
064900                        INTO WS-REJECT-MSG.
065000 
065100***********************************************************
065200**  700-PAY-ELIGIBLE-INSTALLMENTS                         *
065300**  POSTS EACH ELIGIBLE ROW PAID DIRECTLY IN THE GROUP     *
065400**  BUFFER (WS-ELIG-GRP-IX POINTS BACK AT ITS WS-GRP-ENTRY *
065500**  SLOT) -- 780-WRITE-INSTALLMENT-GROUP CARRIES THE       *
065600**  UPDATE FORWARD TO THE NEW MASTER.  TICKET CNP-8113     *
065700**  REPLACED THE OLD PRIMARY-KEY RE-READ/REWRITE.          *
065800***********************************************************
065900 700-PAY-ELIGIBLE-INSTALLMENTS.
066000     PERFORM 720-PAY-ONE-INSTALLMENT
066100         VARYING WS-ELIG-IX FROM 1 BY 1
066200         UNTIL WS-ELIG-IX > WS-ELIG-COUNT.
066300 700-PAY-ELIGIBLE-INSTALLMENTS-EXIT.
066400     EXIT.
066500 
066600 720-PAY-ONE-INSTALLMENT.
066700     MOVE WS-ELIG-GRP-IX (WS-ELIG-IX) TO WS-GRP-IX.
066800     MOVE WS-GRP-REC (WS-GRP-IX) TO LN2000-REC.
066900     MOVE LNI-AMOUNT        TO LNI-PAID-AMOUNT.
067000     MOVE 'Y'               TO LNI-PAID-FLAG.
067100     MOVE WS-TODAY-CCYYMMDD TO LNI-PAYMENT-DATE.
067200     MOVE LN2000-REC TO WS-GRP-REC (WS-GRP-IX).
067300     MOVE LNI-PAID-FLAG TO WS-GRP-PAID-FLAG (WS-GRP-IX).
067400     ADD LNI-AMOUNT TO WS-TOTAL-AMOUNT-SPENT.
067500 
067600***********************************************************
067700**  750-QUEUE-CUSTOMER-CREDIT-UPDATE                      *
067800**  RELEASE THE PORTION OF THE CREDIT LIMIT THAT WAS      *
067900**  TIED UP BY THE INSTALLMENTS JUST POSTED PAID -- NOT   *
068000**  BY THE RAW CASH AMOUNT, WHICH MAY BE MORE THAN WHAT   *
068100**  ACTUALLY GOT APPLIED.  CUSTOMER-FILE IS IN CUST-ID    *
068200**  ORDER, NOT LOAN-ID ORDER, SO THE RELEASE IS QUEUED    *
068300**  HERE AND APPLIED LATER BY 850/860.  TICKET CNP-8113.  *
068400***********************************************************
068500 750-QUEUE-CUSTOMER-CREDIT-UPDATE.
068600     MOVE LN-CUSTOMER-ID        TO CRU-CUST-ID.
068700     MOVE WS-TOTAL-AMOUNT-SPENT TO CRU-AMOUNT.
068800     WRITE CRU-REC.
068900 
069000***********************************************************
069100**  780-WRITE-INSTALLMENT-GROUP                           *
069200**  CARRIES THE WHOLE BUFFERED GROUP (PAID OR NOT, UPDATED*
069300**  OR NOT) FORWARD TO THE NEW INSTALLMENT MASTER.  RUNS  *
069400**  ON EVERY REQUEST, POSTED OR REJECTED, SO A LOAN WITH  *
069500**  NOTHING TO PAY STILL GETS ITS GROUP PRESERVED.        *
069600***********************************************************
069700 780-WRITE-INSTALLMENT-GROUP.
069800     PERFORM 785-WRITE-ONE-GROUP-ENTRY
069900         VARYING WS-GRP-IX FROM 1 BY 1
070000         UNTIL WS-GRP-IX > WS-GRP-COUNT.
070100 
070200 785-WRITE-ONE-GROUP-ENTRY.
070300     MOVE WS-GRP-REC (WS-GRP-IX) TO LN2000-OUT-REC.
070400     WRITE LN2000-OUT-REC.
070500 
070600***********************************************************
070700**  800-CHECK-LOAN-PAID-STATUS                            *
070800**  RE-CHECKS THE GROUP JUST POSTED -- IF NOTHING IS LEFT *
070900**  UNPAID THE LOAN FLIPS TO PAID.  TICKET CNP-8113        *
071000**  REPLACED THE SECOND ALTERNATE-KEY SCAN WITH A LOOK AT *
071100**  THE SAME WS-GRP-ENTRY TABLE 500 ALREADY BUILT.        *
071200***********************************************************
071300 800-CHECK-LOAN-PAID-STATUS.
071400     MOVE 0 TO WS-STILL-UNPAID-COUNT.
071500     PERFORM 820-CHECK-ONE-GROUP-ENTRY
071600         VARYING WS-GRP-IX FROM 1 BY 1
071700         UNTIL WS-GRP-IX > WS-GRP-COUNT.
071800     IF WS-STILL-UNPAID-COUNT = 0
071900         MOVE 'Y' TO LN-PAID-FLAG.
072000 
072100 820-CHECK-ONE-GROUP-ENTRY.
072200     IF WS-GRP-PAID-FLAG (WS-GRP-IX) = 'N'
072300         ADD 1 TO WS-STILL-UNPAID-COUNT.
072400 
072500***********************************************************
072600**  850-SORT-CREDIT-UPDATES                               *
072700**  PUTS THE CREDIT-UPDATE-FILE QUEUE (LOAN-ID/REQUEST     *
072800**  ORDER) INTO CUST-ID ORDER SO 860 CAN MATCH IT AGAINST  *
072900**  CUSTOMER-FILE IN A SINGLE FORWARD PASS.               *
073000***********************************************************
073100 850-SORT-CREDIT-UPDATES.
073200     SORT SORT-WORK-FILE
073300         ON ASCENDING KEY SRT-CUST-ID
073400         USING CREDIT-UPDATE-FILE
073500         GIVING SORTED-CREDIT-FILE.
073600 
073700***********************************************************
073800**  860-PROCESS-ONE-CUSTOMER                              *
073900**  ADVANCES THE OLD CUSTOMER MASTER UP TO THIS RELEASE'S *
074000**  CUST-ID, COPYING SKIPPED ROWS THROUGH UNCHANGED, THEN *
074100**  APPLIES EVERY QUEUED RELEASE FOR THAT CUSTOMER (A     *
074200**  CUSTOMER MAY HAVE PAID MORE THAN ONE LOAN THIS RUN)    *
074300**  BEFORE WRITING THE UPDATED RECORD FORWARD.             *
074400***********************************************************
074500 860-PROCESS-ONE-CUSTOMER.
074600     PERFORM 862-SKIP-CUSTOMER
074700         UNTIL WS-CUS-KEY NOT LESS THAN CRS-CUST-ID.
074800     IF WS-CUS-KEY = CRS-CUST-ID
074900         PERFORM 864-APPLY-ONE-CREDIT-UPDATE
075000             UNTIL WS-CUS-KEY NOT = CRS-CUST-ID
075100                OR WS-CRU-AT-EOF
075200         MOVE LN3000-REC TO LN3000-OUT-REC
075300         WRITE LN3000-OUT-REC
075400         PERFORM 866-READ-CUSTOMER-MASTER
075500     ELSE
075600         DISPLAY 'LNPAY000 -- CUSTOMER VANISHED, ID = '
075700             CRS-CUST-ID UPON CRT
075800         PERFORM 868-READ-NEXT-CREDIT-UPDATE.
075900 860-PROCESS-ONE-CUSTOMER-EXIT.
076000     EXIT.
076100 
076200 862-SKIP-CUSTOMER.
076300     MOVE LN3000-REC TO LN3000-OUT-REC.
076400     WRITE LN3000-OUT-REC.
076500     PERFORM 866-READ-CUSTOMER-MASTER.
076600 
076700 864-APPLY-ONE-CREDIT-UPDATE.
076800     SUBTRACT CRS-AMOUNT FROM CUST-USED-CREDIT-LIMIT.
076900     PERFORM 868-READ-NEXT-CREDIT-UPDATE.
077000 
077100 866-READ-CUSTOMER-MASTER.
077200     READ CUSTOMER-FILE
077300         AT END MOVE 'Y' TO WS-CUS-EOF-SW.
077400     IF WS-CUS-AT-EOF
077500         MOVE 999999999 TO WS-CUS-KEY
077600     ELSE
077700         MOVE CUST-ID TO WS-CUS-KEY.
077800 
077900 868-READ-NEXT-CREDIT-UPDATE.
078000     READ SORTED-CREDIT-FILE
078100         AT END MOVE 'Y' TO WS-CRU-EOF-SW.
078200 
078300 880-FLUSH-REMAINING-CUSTOMERS.
078400     PERFORM 862-SKIP-CUSTOMER
078500         UNTIL WS-CUS-AT-EOF.
078600 
078700***********************************************************
078800**  900-BUILD-RESPONSE  --  TICKET CNP-5560               *
078900***********************************************************
079000 900-BUILD-RESPONSE.
079100     MOVE SPACES TO LN4000-REC.
079200     MOVE PMTREQ-CLIENT-NO   TO RESP-CLIENT-NO.
079300     MOVE '1'                TO RESP-REC-CODE.
079400     MOVE 1                  TO RESP-REC-NO.
079500     MOVE PMTREQ-LOAN-ID     TO RESP-LOAN-ID.
079600     MOVE WS-REJECT-MSG      TO RESP-REJECT-MESSAGE.
079700     IF WS-REJECT-MSG = SPACES
079800         MOVE WS-ELIG-COUNT       TO RESP-PAID-INSTALLMENT-COUNT
079900         MOVE WS-TOTAL-AMOUNT-SPENT
080000                                  TO RESP-TOTAL-AMOUNT-SPENT
080100         IF LN-IS-PAID
080200             MOVE 'Y' TO RESP-LOAN-PAID-COMPLETELY
080300         ELSE
080400             MOVE 'N' TO RESP-LOAN-PAID-COMPLETELY
080500     ELSE
080600         MOVE 0   TO RESP-PAID-INSTALLMENT-COUNT
080700         MOVE 0   TO RESP-TOTAL-AMOUNT-SPENT
080800         MOVE 'N' TO RESP-LOAN-PAID-COMPLETELY.
080900 
081000 950-WRITE-RESPONSE.
081100     WRITE LN4000-REC.
081200 
081300 980-READ-NEXT-REQUEST.
081400     READ PAYMENT-REQUEST-FILE
081500         AT END MOVE 1 TO EOF-SW.
081600 
081700 990-END-RTN.
081800     DISPLAY 'FINAL TOTALS FOR THIS RUN' UPON CRT AT 2001.
081900     DISPLAY REC-CTR    ' REQUESTS READ    =' UPON CRT AT 2101.
082000     DISPLAY POSTED-CTR ' REQUESTS POSTED  =' UPON CRT AT 2201.
082100     DISPLAY REJECT-CTR ' REQUESTS REJECTED=' UPON CRT AT 2301.
082200     STOP RUN.
