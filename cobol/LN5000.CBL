000100**************************************************
000200*  LN5000 -- PAYMENT REQUEST RECORD (100 BYTES).  *
000300*  BATCH DRIVER INPUT TO LNPAY000 -- ONE ROW PER  *
000400*  CASH PAYMENT TO BE APPLIED AGAINST A LOAN.     *
000500**************************************************
000600*   LOAN SERVICING FEED -- PAYMENT REQUEST RECORD
000700*   01/95  REK  ORIGINAL LAYOUT
000800*   09/98  DPW  Y2K -- NO 2-DIGIT YEAR FIELDS ON THIS RECORD
000900 01  LN5000-REC.
001000     05  PMTREQ-CLIENT-NO           PIC X(3).
001100     05  PMTREQ-REC-CODE            PIC X(1).
001200     05  PMTREQ-LOAN-ID             PIC 9(9).
001300     05  PMTREQ-AMOUNT              PIC S9(9)V99 COMP-3.
001400     05  FILLER                     PIC X(81).
001500*   BYTE AFTER THIS RECORD BEGINS AT 101
