000100**************************************************
000200*  LN1000 -- LOAN MASTER RECORD (400 BYTES). ONE  *
000300*  ROW PER BOOKED LOAN. BUILT BY LNINST00 AT      *
000400*  BOOKING TIME, REWRITTEN BY LNPAY000 WHEN THE   *
000500*  LOAN PAYS OFF IN FULL.                         *
000600**************************************************
000700*   LOAN SERVICING FEED -- LOAN MASTER RECORD
000800*   02/94  REK  ORIGINAL LAYOUT
000900*   09/98  DPW  Y2K -- NO 2-DIGIT YEAR FIELDS ON THIS RECORD
001000*   04/03  MGB  TICKET CNP-5017 ADD LN-NUM-INSTALLMENTS-R
001100*   08/09  SJT  TICKET CNP-6890 WIDEN FILLER FOR PLANNED
001200*            COLLATERAL-CODE FIELD, NEVER BUILT -- LEAVE OPEN
001300 01  LN1000-REC.
001400     05  LN-CLIENT-NO               PIC X(3).
001500     05  LN-REC-CODE                PIC X(1).
001600     05  LN-REC-NO                  PIC 9(3).
001700     05  LN-ID                      PIC 9(9).
001800     05  LN-CUSTOMER-ID             PIC 9(9).
001900     05  LN-AMOUNT                  PIC S9(9)V99 COMP-3.
002000     05  LN-INTEREST-RATE           PIC S9V9999 COMP-3.
002100     05  LN-NUM-INSTALLMENTS        PIC 9(4).
002200*   ALTERNATE ZONED VIEW -- SOME OF THE OLD RECON JOBS
002300*   COMPARE THIS FIELD AS DISPLAY, NOT BINARY.
002400     05  LN-NUM-INSTALLMENTS-R REDEFINES
002500         LN-NUM-INSTALLMENTS    PIC X(4).           CNP-5017
002600     05  LN-PAID-FLAG               PIC X(1).
002700         88  LN-IS-PAID             VALUE 'Y'.
002800         88  LN-IS-UNPAID           VALUE 'N'.
002900*   POST-PETITION-STYLE FIELDS BELOW WERE CARRIED OVER
003000*   FROM THE BANKRUPTCY-ATTORNEY LAYOUT THIS RECORD WAS
003100*   BUILT FROM.  NEVER POPULATED FOR LOAN SERVICING --
003200*   LEFT AS FILLER RATHER THAN RENUMBERING THE RECORD.
003300     05  FILLER                     PIC X(30).
003400     05  FILLER                     PIC X(30).
003500     05  FILLER                     PIC X(21).
003600     05  FILLER                     PIC X(9).
003700     05  LN-LAST-TRAN-KEY           PIC 9(7).
003800     05  LN-LAST-TRAN-COUNT         PIC 9(3).
003900     05  FILLER                     PIC X(261).       CNP-6890
004000*   BYTE AFTER THIS RECORD BEGINS AT 401
